000100******************************************************************
000200*    MIEMBRO      : TLESREG                                     *
000300*    DESCRIPCION  : LAYOUT DEL REGISTRO E-SATZ (TRAILER DE      *
000400*                  ARCHIVO DTAUS - TOTALES DE CONTROL)          *
000500*    LONGITUD     : 128 POSICIONES FIJAS                        *
000600*    USO          : COPY TLESREG.  (FD DTAUSIN / DTAUSOT Y      *
000700*                  AREA DE TRABAJO DE TLDTA101)                 *
000800******************************************************************
000900*    HISTORIAL DE CAMBIOS                                       *
001000*    15/03/1991 PEDR TICKET 104902 VERSION INICIAL                CL*01   
001100*    30/11/1998 LURR TICKET 119940 CONTINGENCIA ANIO 2000.        CL*02   
001200*               REVISADO CONTRA CAMPOS DE FECHA DEL GRUPO         CL*02   
001300*               LOGICO, SIN HALLAZGOS EN ESTE MIEMBRO.            CL*02   
001400*    19/08/2024 PEDR TICKET 231445 SUMAS DE CONTROL A             CL*03   
001500*               17/13 DIGITOS PARA EVITAR TRUNCAMIENTO            CL*03   
001600*               (VER DISENO)                                      CL*03   
001700******************************************************************
001800 01  TLES-REGISTRO.
001900*    E01 - SATZLAENGE (LONGITUD DE REGISTRO, CONSTANTE '0128')
002000     05  TLES-SATZLAENGE             PIC 9(04).
002100*    E02 - SATZART (TIPO DE REGISTRO, CONSTANTE 'E')
002200     05  TLES-SATZART                PIC X(01).
002300*    E03 - RESERVA (5 BLANCOS, NO SE DECODIFICA)
002400     05  FILLER                      PIC X(05).
002500*    E04 - ANZAHL DATENSAETZE C, CANTIDAD DE C-SATZ DEL GRUPO
002600     05  TLES-CONTADOR-CSATZ         PIC 9(07).
002700*    E05 - SUMME DM-BETRAEGE, SUMA LEGADO PRE-EURO (SIEMPRE
002800*          CERO AL ESCRIBIR, NO SE DECODIFICA AL LEER)            CL*03
002900     05  TLES-SUMA-DM-LEGADO         PIC 9(13).
003000*    E06 - SUMME KONTONUMMERN, SUMA DE CUENTAS BENEFICIARIAS      CL*03
003100     05  TLES-SUMA-CUENTAS           PIC 9(17).
003200*    E07 - SUMME BANKLEITZAHLEN, SUMA DE BLZ BENEFICIARIOS        CL*03
003300     05  TLES-SUMA-BANCOS            PIC 9(17).
003400*    E08 - SUMME BETRAEGE, SUMA DE IMPORTES EN CENTAVOS EURO
003500     05  TLES-SUMA-IMPORTES          PIC 9(13).
003600*    E09 - RESERVA (51 BLANCOS)
003700     05  FILLER                      PIC X(51).
003800*
003900*    REDEFINES DE DIAGNOSTICO: PERMITE DESPLEGAR LA SUMA DE       CL*03
004000*    IMPORTES (E08) EN BLOQUES DE 4 DIGITOS AL CUADRAR CIERRES.
004100     05  TLES-SUMA-IMPORTES-R REDEFINES
004200         TLES-SUMA-IMPORTES.
004300         10  TLES-IMP-BLOQUE-1       PIC 9(04).
004400         10  TLES-IMP-BLOQUE-2       PIC 9(04).
004500         10  TLES-IMP-BLOQUE-3       PIC 9(04).
004600         10  TLES-IMP-BLOQUE-4       PIC 9(01).
