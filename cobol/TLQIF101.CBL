000100******************************************************************
000200* FECHA       : 22/09/1993                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : INTERCAMBIO BANCARIO ALEMAN (DTAUS)              *
000500* PROGRAMA    : TLQIF101                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE UN ARCHIVO DE EXPORTACION QIF (QUICKEN        *
000800*             : INTERCHANGE FORMAT) TIPO "BANK", VALIDA SU        *
000900*             : ENCABEZADO Y AGRUPA LAS LINEAS DE DETALLE ENTRE   *
001000*             : SEPARADORES "^" EN TRANSACCIONES. EL CONTENIDO    *
001100*             : DE CADA LINEA DE DETALLE NO SE DECODIFICA (EL     *
001200*             : LAYOUT DE CAMPO QIF NO FORMA PARTE DE ESTE        *
001300*             : PAQUETE).                                        *
001400* ARCHIVOS    : QIFIN=C                                          *
001500* ACCION (ES) : C=CONSULTAR/VALIDAR                              *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700* BPM/RATIONAL: 231190                                           *
001800* NOMBRE      : AGRUPACION DE TRANSACCIONES QIF                  *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                    TLQIF101.
002200 AUTHOR.                        ERICK RAMIREZ.
002300 INSTALLATION.                  DEPTO SISTEMAS - TARJETA CREDITO.
002400 DATE-WRITTEN.                  22/09/1993.
002500 DATE-COMPILED.
002600 SECURITY.                      USO INTERNO - CONFIDENCIAL.
002700******************************************************************
002800*    HISTORIAL DE CAMBIOS                                        *
002900******************************************************************
003000*    22/09/1993 PEDR TICKET 108812 VERSION INICIAL: VALIDA        CL*01   
003100*               ENCABEZADO "!TYPE:BANK" Y CUENTA LINEAS.          CL*01   
003200*    11/04/1996 LURR TICKET 113350 AGRUPA LAS LINEAS DE DETALLE   CL*02   
003300*               ENTRE SEPARADORES "^" EN TRANSACCIONES.           CL*02   
003400*    30/11/1998 LURR TICKET 119940 CONTINGENCIA ANIO 2000.        CL*03   
003500*               REVISADO, NO HAY CAMPOS DE FECHA EN ESTE          CL*03   
003600*               MIEMBRO (EL CONTENIDO DE LA LINEA ES OPACO).      CL*03   
003700*    14/08/2007 CAFL TICKET 162940 TABLA DE TRANSACCIONES         CL*04   
003800*               ENCONTRADAS PARA CONSULTA SECUENCIAL POSTERIOR.   CL*04   
003900*    03/06/2024 PEDR TICKET 231190 AGREGA REDEFINES DE            CL*05
004000*               DIAGNOSTICO PARA LINEAS RECHAZADAS.               CL*05
004050*    10/08/2026 CAFL TICKET 246010 CONTADORES/BANDERAS DE USO     CL*06
004060*               UNICO PASAN A 77, SEGUN COSTUMBRE DEL AREA.       CL*06
004070*    10/08/2026 CAFL TICKET 246330 0220 VALIDA CUPO DE TABLA      CL*07
004080*               ANTES DE GRABAR LA PRIMERA LINEA (SE ADELANTABA   CL*07
004090*               AL CHEQUEO DE 0230 Y PODIA SALIRSE DE LA TABLA);  CL*07
004095*               0950 CIERRA QIFIN ANTES DE TERMINAR EL PROCESO.   CL*07
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS TLQF-CLASE-IMPRIMIBLE  IS " " THRU "~"
004700     UPSI-0 ON  STATUS IS WKS-UPSI-TRAZA-ACTIVA
004800            OFF STATUS IS WKS-UPSI-TRAZA-INACTIVA.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100******************************************************************
005200*              A R C H I V O   D E   E N T R A D A   Q I F
005300******************************************************************
005400     SELECT QIFIN    ASSIGN   TO QIFIN
005500            ORGANIZATION      IS LINE SEQUENTIAL
005600            ACCESS MODE       IS SEQUENTIAL
005700            FILE STATUS       IS FS-QIFIN
005800                                 FSE-QIFIN.
005900 DATA DIVISION.
006000 FILE SECTION.
006100*1 -->ARCHIVO QIF DE ENTRADA, UNA LINEA DE TEXTO POR REGISTRO,
006200*     LONGITUD VARIABLE (SIN ANCHO FIJO, VER TABLA DE ARCHIVOS).
006300 FD  QIFIN
006400     LABEL RECORDS ARE STANDARD.
006500 01  QIF-LINEA-ENTRADA              PIC X(200).
006600 
006700 WORKING-STORAGE SECTION.
006710******************************************************************
006720*         E S C A L A R E S   I N D E P E N D I E N T E S (77)
006730******************************************************************
006740 77  WKS-SW-FIN-ARCHIVO           PIC X(01) VALUE "N".
006750     88 FIN-QIFIN-ARCHIVO                    VALUE "S".
006760 77  WKS-TOT-LINEAS-LEIDAS        PIC 9(07) COMP VALUE ZERO.
006770 77  WKS-I                        PIC 9(04) COMP VALUE ZERO.
006800******************************************************************
006900*              B L O Q U E   D E   F I L E   S T A T U S
007000******************************************************************
007100 01  WKS-FS-STATUS.
007200     04 FS-QIFIN                  PIC 9(02) VALUE ZEROES.
007300     04 FSE-QIFIN.
007400        08 FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
007500        08 FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
007600        08 FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
007650     04 FILLER                    PIC X(04) VALUE SPACES.
007700 01  WKS-FS-ACTUAL                 PIC 9(02) VALUE ZEROES.
007800 01  WKS-FSE-ACTUAL.
007900     04 WKS-FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
008000     04 WKS-FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
008100     04 WKS-FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
008200*    REDEFINES DE DIAGNOSTICO: VISTA DE TEXTO DE LOS TRES        CL*05
008300*    CAMPOS COMP-5 DE FSE-ACTUAL PARA EL RASTREO DE ERRORES      CL*05
008400 01  WKS-FSE-ACTUAL-R REDEFINES WKS-FSE-ACTUAL.
008500     04 WKS-FSE-ACTUAL-X          PIC X(06).
008600 01  WKS-CAMPOS-ERROR.
008700     04 PROGRAMA                  PIC X(08) VALUE SPACES.
008800     04 ARCHIVO                   PIC X(08) VALUE SPACES.
008900     04 ACCION                    PIC X(10) VALUE SPACES.
009000     04 LLAVE                     PIC X(32) VALUE SPACES.
009050     04 FILLER                    PIC X(08) VALUE SPACES.
009100******************************************************************
009200*              S W I T C H E S   Y   B A N D E R A S
009300******************************************************************
009600 01  WKS-SW-CABECERA-VALIDA       PIC X(01) VALUE "S".
009700     88 CABECERA-ES-VALIDA                   VALUE "S".
009800 01  WKS-UPSI-TRAZA-ACTIVA        PIC X(01) VALUE "N".
009900 01  WKS-UPSI-TRAZA-INACTIVA      PIC X(01) VALUE "S".
010000******************************************************************
010100*              C O N T A D O R E S
010200******************************************************************
010500 01  WKS-TOT-TRANSACCIONES        PIC 9(05) COMP VALUE ZERO.
010600 01  WKS-LINEAS-TRANX-ACTUAL      PIC 9(05) COMP VALUE ZERO.
010700 01  WKS-MASCARA                  PIC Z,ZZZ,ZZ9 VALUE ZEROES.
010800******************************************************************
010900*         A R E A   D E   T R A B A J O   D E   L A   L I N E A
011000******************************************************************
011100 01  WKS-LINEA-ENTRADA            PIC X(200) VALUE SPACES.
011200*    VISTA DE LOS PRIMEROS 10 BYTES, SUFICIENTE PARA RECONOCER  CL*05
011300*    EL LITERAL "!TYPE:BANK" Y EL SEPARADOR "^" SIN RECORRER   CL*05
011400*    TODA LA LINEA CARACTER POR CARACTER.                       CL*05
011500 01  WKS-LINEA-ENTRADA-R REDEFINES WKS-LINEA-ENTRADA.
011600     04 WKS-LIN-PREFIJO-10         PIC X(10).
011700     04 FILLER                     PIC X(190).
011900*    PARTE LA LINEA EN DOS MITADES PARA EL DESPLIEGUE DE         CL*05
012000*    DIAGNOSTICO (LA CONSOLA DEL OPERADOR TRUNCA A 80 COLUMNAS). CL*05
012100 01  WKS-LINEA-ENTRADA-R2 REDEFINES WKS-LINEA-ENTRADA.
012200     04 WKS-LIN-MITAD-1            PIC X(100).
012300     04 WKS-LIN-MITAD-2            PIC X(100).
012400******************************************************************
012500*         T A B L A   D E   T R A N S A C C I O N E S
012600*         ENCONTRADAS, PARA CONSULTA SECUENCIAL POSTERIOR         CL*04
012700******************************************************************
012800 01  WKS-TABLA-TRANSACCIONES.
012900     04 WKS-TRANX OCCURS 500 TIMES
013000                  INDEXED BY WKS-TRANX-IDX.
013100        08 WKS-TRANX-LINEAS        PIC 9(05) COMP.
013200        08 WKS-TRANX-PRIMERA-LINEA PIC X(40).
013250     04 FILLER                   PIC X(04) VALUE SPACES.
013300
013400 PROCEDURE DIVISION.
013500******************************************************************
013600*         S E C C I O N   P R I N C I P A L
013700******************************************************************
013800 0100-MAIN SECTION.
013900     PERFORM 0110-APERTURA-ARCHIVOS
014000        THRU 0110-APERTURA-ARCHIVOS-E
014100     PERFORM 0200-VALIDAR-CABECERA
014200        THRU 0200-VALIDAR-CABECERA-E
014300     IF CABECERA-ES-VALIDA
014400        PERFORM 0210-LEER-Y-AGRUPAR-TRANSACCIONES
014500           THRU 0210-LEER-Y-AGRUPAR-TRANSACCIONES-E
014600           UNTIL FIN-QIFIN-ARCHIVO
014700     END-IF
014800     PERFORM 0800-ESTADISTICAS
014900        THRU 0800-ESTADISTICAS-E
015000     PERFORM 0850-CIERRE-ARCHIVOS
015100        THRU 0850-CIERRE-ARCHIVOS-E
015200     STOP RUN.
015300 0100-MAIN-E. EXIT.
015400 
015500*--------> APERTURA DEL ARCHIVO QIF DE ENTRADA.
015600 0110-APERTURA-ARCHIVOS SECTION.
015700     MOVE "TLQIF101" TO PROGRAMA
015800     OPEN INPUT QIFIN
015900     IF FS-QIFIN NOT = 0
016000        MOVE "OPEN"  TO ACCION
016100        MOVE SPACES  TO LLAVE
016200        MOVE "QIFIN" TO ARCHIVO
016300        MOVE FS-QIFIN  TO WKS-FS-ACTUAL
016400        MOVE FSE-QIFIN TO WKS-FSE-ACTUAL
016500        PERFORM 0950-ERROR-FATAL-ARCHIVO
016600           THRU 0950-ERROR-FATAL-ARCHIVO-E
016700     END-IF.
016800 0110-APERTURA-ARCHIVOS-E. EXIT.
016900 
017000*--------> LEE UNA LINEA DEL ARCHIVO QIF. COMPARTIDO POR EL
017100*          CHEQUEO DE ENCABEZADO Y EL CICLO PRINCIPAL.
017200 0211-LEER-LINEA SECTION.
017300     READ QIFIN INTO WKS-LINEA-ENTRADA
017400          AT END SET FIN-QIFIN-ARCHIVO TO TRUE
017500                  GO TO 0211-LEER-LINEA-E
017600     END-READ
017700     ADD 1 TO WKS-TOT-LINEAS-LEIDAS.
017800 0211-LEER-LINEA-E. EXIT.
017900 
018000******************************************************************
018100*         V A L I D A C I O N   D E L   E N C A B E Z A D O
018200******************************************************************
018300 0200-VALIDAR-CABECERA SECTION.
018400     MOVE SPACES TO WKS-LINEA-ENTRADA
018500     PERFORM 0211-LEER-LINEA
018600        THRU 0211-LEER-LINEA-E
018700     IF FIN-QIFIN-ARCHIVO
018800*       ARCHIVO VACIO: NO HAY PRIMERA LINEA QUE VALIDAR.
018900        SET CABECERA-ES-VALIDA TO FALSE
019000        DISPLAY "================================================"
019100                UPON CONSOLE
019200        DISPLAY "  UNGUELTIGER HEADER (ARCHIVO QIF VACIO)       "
019300                UPON CONSOLE
019400        DISPLAY "================================================"
019500                UPON CONSOLE
019600     ELSE
019700        IF WKS-LIN-PREFIJO-10 = "!Type:Bank"
019800           SET CABECERA-ES-VALIDA TO TRUE
019900        ELSE
020000           SET CABECERA-ES-VALIDA TO FALSE
020100           DISPLAY "================================================"
020200                   UPON CONSOLE
020300           DISPLAY "  UNGUELTIGER HEADER (ENCABEZADO INVALIDO)     "
020400                   UPON CONSOLE
020500           DISPLAY "  LINEA LEIDA: " WKS-LIN-MITAD-1
020600                   UPON CONSOLE
020700           DISPLAY "================================================"
020800                   UPON CONSOLE
020900        END-IF
021000     END-IF.
021100 0200-VALIDAR-CABECERA-E. EXIT.
021200 
021300******************************************************************
021400*         C I C L O   D E   A G R U P A C I O N
021500******************************************************************
021600 0210-LEER-Y-AGRUPAR-TRANSACCIONES SECTION.
021700     MOVE SPACES TO WKS-LINEA-ENTRADA
021800     PERFORM 0211-LEER-LINEA
021900        THRU 0211-LEER-LINEA-E
022000     IF NOT FIN-QIFIN-ARCHIVO
022100        IF WKS-LINEA-ENTRADA(1:1) = "^"
022200           PERFORM 0230-CERRAR-TRANSACCION
022300              THRU 0230-CERRAR-TRANSACCION-E
022400        ELSE
022500           PERFORM 0220-ACUMULAR-LINEA-DETALLE
022600              THRU 0220-ACUMULAR-LINEA-DETALLE-E
022700        END-IF
022800     END-IF.
022900*    NOTA: SI EL ARCHIVO TERMINA SIN UN SEPARADOR "^" FINAL,     CL*02
023000*    LA TRANSACCION INCOMPLETA EN WKS-LINEAS-TRANX-ACTUAL NUNCA  CL*02
023100*    SE CIERRA NI SE AGREGA A LA TABLA. ESTO ES INTENCIONAL, SE  CL*02
023200*    PRESERVA EL COMPORTAMIENTO ORIGINAL Y NO SE CORRIGE.        CL*02
023300 0210-LEER-Y-AGRUPAR-TRANSACCIONES-E. EXIT.
023400 
023500*--------> ACUMULA UNA LINEA DE DETALLE EN LA TRANSACCION EN
023600*          CURSO. EL CONTENIDO DE LA LINEA NO SE DECODIFICA.
023700 0220-ACUMULAR-LINEA-DETALLE SECTION.
023750*    CL*07: EL CUPO SE VALIDA AQUI MISMO, NO SOLO EN 0230 --       CL*07
023760*    ESTA MOVE GRABA SOBRE EL INDICE WKS-TOT-TRANSACCIONES + 1,    CL*07
023770*    QUE YA SE SALE DE LA TABLA CUANDO LA 501A. TRANSACCION        CL*07
023780*    EMPIEZA, ANTES DE QUE 0230 LLEGUE A CONTARLA.                 CL*07
023800     IF WKS-LINEAS-TRANX-ACTUAL = ZERO
023810        AND WKS-TOT-TRANSACCIONES < 500
023900        MOVE WKS-LIN-MITAD-1(1:40)
024000          TO WKS-TRANX-PRIMERA-LINEA(WKS-TOT-TRANSACCIONES + 1)
024100     END-IF
024200     ADD 1 TO WKS-LINEAS-TRANX-ACTUAL.
024300 0220-ACUMULAR-LINEA-DETALLE-E. EXIT.
024400 
024500*--------> LINEA SEPARADORA "^": LA TRANSACCION EN CURSO QUEDA
024600*          COMPLETA. SE AGREGA A LA TABLA Y SE REINICIA.
024700 0230-CERRAR-TRANSACCION SECTION.
024800     ADD 1 TO WKS-TOT-TRANSACCIONES
024900     IF WKS-TOT-TRANSACCIONES > 500
025000        DISPLAY "================================================"
025100                UPON CONSOLE
025200        DISPLAY "  TABLA DE TRANSACCIONES QIF LLENA (MAX 500)    "
025300                UPON CONSOLE
025400        DISPLAY "================================================"
025500                UPON CONSOLE
025600     ELSE
025700        MOVE WKS-LINEAS-TRANX-ACTUAL
025800          TO WKS-TRANX-LINEAS(WKS-TOT-TRANSACCIONES)
025900     END-IF
026000     MOVE ZERO TO WKS-LINEAS-TRANX-ACTUAL.
026100 0230-CERRAR-TRANSACCION-E. EXIT.
026200 
026300******************************************************************
026400*         E S T A D I S T I C A S   Y   C I E R R E
026500******************************************************************
026600 0800-ESTADISTICAS SECTION.
026700     DISPLAY "******************************************"
026800             UPON CONSOLE
026900     MOVE WKS-TOT-LINEAS-LEIDAS TO WKS-MASCARA
027000     DISPLAY "LINEAS LEIDAS:               " WKS-MASCARA
027100             UPON CONSOLE
027200     MOVE WKS-TOT-TRANSACCIONES TO WKS-MASCARA
027300     DISPLAY "TRANSACCIONES AGRUPADAS:     " WKS-MASCARA
027400             UPON CONSOLE
027500     IF WKS-LINEAS-TRANX-ACTUAL NOT = ZERO
027600        DISPLAY "TRANSACCION FINAL INCOMPLETA DESCARTADA "
027700                "(SIN SEPARADOR '^')" UPON CONSOLE
027800     END-IF
027900     DISPLAY "******************************************"
028000             UPON CONSOLE.
028100 0800-ESTADISTICAS-E. EXIT.
028200 
028300 0850-CIERRE-ARCHIVOS SECTION.
028400     CLOSE QIFIN.
028500 0850-CIERRE-ARCHIVOS-E. EXIT.
028600 
028700******************************************************************
028800*         E R R O R   F A T A L   D E   A R C H I V O
028900******************************************************************
028910*    CL*07: SIGUE EL PATRON DE TLDTA101 -- CIERRA EL ARCHIVO       CL*07
028920*    ANTES DE STOP RUN PARA NO DEJAR EL DD ABIERTO EN EL JCL.      CL*07
029000 0950-ERROR-FATAL-ARCHIVO SECTION.
029100     CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029200                            WKS-FS-ACTUAL, WKS-FSE-ACTUAL
029300     DISPLAY "================================================"
029400             UPON CONSOLE
029500     DISPLAY "  >>> ERROR FATAL SOBRE ARCHIVO " ARCHIVO " <<<"
029600             UPON CONSOLE
029700     DISPLAY "  >>> VERIFICAR DETALLE EN SPOOL <<<"
029800             UPON CONSOLE
029900     DISPLAY "================================================"
030000             UPON CONSOLE
030050     CLOSE QIFIN
030100     MOVE 91 TO RETURN-CODE
030200     STOP RUN.
030300 0950-ERROR-FATAL-ARCHIVO-E. EXIT.
