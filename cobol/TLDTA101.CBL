000100******************************************************************
000200* FECHA       : 15/03/1991                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : INTERCAMBIO BANCARIO ALEMAN (DTAUS)              *
000500* PROGRAMA    : TLDTA101                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE UN ARCHIVO DTAUS (DATENTRAEGERAUSTAUSCH),    *
000800*             : LO PARTE EN REGISTROS FISICOS SEGUN SU PROPIO    *
000900*             : CAMPO DE LONGITUD, CLASIFICA CADA REGISTRO EN    *
001000*             : A-SATZ/C-SATZ/E-SATZ, VALIDA Y DECODIFICA LA     *
001100*             : CABECERA Y EL TRAILER DE CADA GRUPO LOGICO, Y    *
001200*             : ACUMULA/VERIFICA LAS SUMAS DE CONTROL. PUEDE     *
001300*             : REESCRIBIR EL GRUPO SELECCIONADO SIN ALTERAR SU  *
001400*             : FORMATO (PASO REDONDO DE LECTURA/ESCRITURA)      *
001500* ARCHIVOS    : DTAUSIN=C, DTAUSOT=A (CUANDO SE SOLICITA)        *
001600* ACCION (ES) : C=CONSULTAR/VALIDAR, A=REESCRIBIR                *
001700* INSTALADO   : DD/MM/AAAA                                       *
001800* BPM/RATIONAL: 231190                                           *
001900* NOMBRE      : VALIDACION Y REESCRITURA DE ARCHIVO DTAUS        *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.                    TLDTA101.
002300 AUTHOR.                        ERICK RAMIREZ.
002400 INSTALLATION.                  DEPTO SISTEMAS - TARJETA CREDITO.
002500 DATE-WRITTEN.                  15/03/1991.
002600 DATE-COMPILED.
002700 SECURITY.                      USO INTERNO - CONFIDENCIAL.
002800******************************************************************
002900*    HISTORIAL DE CAMBIOS                                        *
003000******************************************************************
003100*    15/03/1991 PEDR TICKET 104902 VERSION INICIAL: LECTURA Y     CL*01   
003200*               VALIDACION DE UN SOLO GRUPO A-SATZ/E-SATZ.        CL*01   
003300*    22/09/1993 PEDR TICKET 108811 SOPORTE A VARIOS GRUPOS        CL*02   
003400*               LOGICOS CONCATENADOS EN UN MISMO ARCHIVO.         CL*02   
003500*    14/02/1995 LURR TICKET 112230 AGREGA MASCARA DE              CL*03   
003600*               TOLERANCIA (TARJETA DE CONTROL, BITS 1/2/4).      CL*03   
003700*    30/11/1998 LURR TICKET 119940 CONTINGENCIA ANIO 2000. SE     CL*04   
003800*               AMPLIA A11B A 4 DIGITOS DE ANIO (VER TLASREG).    CL*04   
003900*    18/07/2002 PEDR TICKET 142207 DETECCION DE DESBORDE EN       CL*05   
004000*               SUMAS DE CONTROL DEL E-SATZ (ON SIZE ERROR).      CL*05   
004100*    25/03/2006 CAFL TICKET 158815 SELECCION DE ARCHIVO LOGICO    CL*06   
004200*               POR TARJETA DE CONTROL (TC-SELECCION).            CL*06   
004300*    09/10/2012 PEDR TICKET 178822 SOPORTE DE REESCRITURA         CL*07   
004400*               (PASO REDONDO) DEL GRUPO SELECCIONADO A DTAUSOT.  CL*07   
004500*    04/05/2018 CAFL TICKET 201147 VERIFICACION DIAGNOSTICA DE    CL*08   
004600*               TOTALES DE CONTROL CONTRA EL E-SATZ DECODIFICADO. CL*08   
004700*    03/06/2024 PEDR TICKET 231190 AGREGA REDEFINES DE FECHAS     CL*09   
004800*               PARA VALIDACIONES DE CIERRE (VER TLASREG CL*03).  CL*09   
004900*    19/08/2024 PEDR TICKET 231445 SUMAS DE CONTROL AMPLIADAS     CL*10
005000*               A 17/13 DIGITOS PARA EVITAR TRUNCAMIENTO.         CL*10
005050*    10/08/2026 CAFL TICKET 246010 VALIDACION DE A11B AHORA       CL*11
005060*               COMPRUEBA DIAS POR MES Y ANIO BISIESTO (TABLA     CL*11
005070*               ADAPTADA DE MORAS1); 0600 CONFIRMA LA              CL*11
005080*               CLASIFICACION DEL C-SATZ CONTRA SUS PROPIOS       CL*11
005090*               CAMPOS C01/C02 EN VEZ DE DEJARLOS SIN USAR;       CL*11
005095*               CONTADORES/BANDERAS DE USO UNICO PASAN A 77.      CL*11
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS TLDT-CLASE-IMPRIMIBLE  IS " " THRU "~"
005700     CLASS TLDT-CLASE-ALFABETICA  IS "A" THRU "Z" "a" THRU "z"
005800     UPSI-0 ON  STATUS IS WKS-UPSI-TRAZA-ACTIVA
005900            OFF STATUS IS WKS-UPSI-TRAZA-INACTIVA.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200******************************************************************
006300*              A R C H I V O   D E   E N T R A D A
006400******************************************************************
006500     SELECT DTAUSIN  ASSIGN   TO DTAUSIN
006600            ORGANIZATION      IS SEQUENTIAL
006700            ACCESS MODE       IS SEQUENTIAL
006800            FILE STATUS       IS FS-DTAUSIN
006900                                 FSE-DTAUSIN.
007000******************************************************************
007100*              A R C H I V O   D E   S A L I D A
007200******************************************************************
007300     SELECT DTAUSOT  ASSIGN   TO DTAUSOT
007400            ORGANIZATION      IS SEQUENTIAL
007500            ACCESS MODE       IS SEQUENTIAL
007600            FILE STATUS       IS FS-DTAUSOT
007700                                 FSE-DTAUSOT.
007800 DATA DIVISION.
007900 FILE SECTION.
008000*1 -->ARCHIVO DTAUS DE ENTRADA, UN BYTE POR REGISTRO FISICO
008100*     (EL ARCHIVO NO TRAE RDW NI DELIMITADOR DE LINEA; LA
008200*     LONGITUD DE CADA REGISTRO SE ARMA EN WORKING-STORAGE A
008300*     PARTIR DE SU PROPIO CAMPO DE LONGITUD, VER PARRAFO 0220).
008400 FD  DTAUSIN
008500     RECORD CONTAINS 1 CHARACTERS
008600     LABEL RECORDS ARE STANDARD.
008700 01  DTAUS-BYTE-ENTRADA             PIC X(01).
008800*2 -->ARCHIVO DTAUS DE SALIDA (REESCRITURA), MISMA TECNICA
008900 FD  DTAUSOT
009000     RECORD CONTAINS 1 CHARACTERS
009100     LABEL RECORDS ARE STANDARD.
009200 01  DTAUS-BYTE-SALIDA              PIC X(01).
009300 
009400 WORKING-STORAGE SECTION.
009410******************************************************************
009420*         E S C A L A R E S   I N D E P E N D I E N T E S (77)
009430******************************************************************
009440 77  WKS-SW-FIN-ARCHIVO          PIC X(01) VALUE "N".
009450     88 FIN-DTAUSIN-ARCHIVO                 VALUE "S".
009460 77  WKS-TOT-REGISTROS-LEIDOS    PIC 9(07) COMP VALUE ZERO.
009470 77  WKS-I                       PIC 9(04) COMP VALUE ZERO.
009480 77  WKS-SUBI                    PIC 9(04) COMP VALUE ZERO.
009500******************************************************************
009600*              B L O Q U E   D E   F I L E   S T A T U S
009700******************************************************************
009800 01  WKS-FS-STATUS.
009900     04 FS-DTAUSIN               PIC 9(02) VALUE ZEROES.
010000     04 FSE-DTAUSIN.
010100        08 FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
010200        08 FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
010300        08 FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
010400     04 FS-DTAUSOT               PIC 9(02) VALUE ZEROES.
010500     04 FSE-DTAUSOT.
010600        08 FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
010700        08 FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
010800        08 FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
010850     04 FILLER                   PIC X(04) VALUE SPACES.
010900*    AREA DE RELEVO PARA LA RUTINA COMUN DE DECODIFICACION DE
011000*    FILE STATUS (CALL 'DEBD1R00'), CARGADA POR QUIEN DETECTE
011100*    EL ERROR ANTES DE PERFORM 0950-ERROR-FATAL-ARCHIVO.
011200 01  WKS-FS-ACTUAL                PIC 9(02) VALUE ZEROES.
011300 01  WKS-FSE-ACTUAL.
011400     04 WKS-FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
011500     04 WKS-FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
011600     04 WKS-FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
011700*    REDEFINES DE DIAGNOSTICO: PERMITE DESPLEGAR LOS TRES       CL*09
011800*    CAMPOS COMP-5 DE FSE-ACTUAL COMO UNA SOLA CADENA DE RASTREO
011900     01 WKS-FSE-ACTUAL-R REDEFINES WKS-FSE-ACTUAL.
012000        04 WKS-FSE-ACTUAL-X      PIC X(06).
012100 01  WKS-CAMPOS-ERROR.
012200     04 PROGRAMA                 PIC X(08) VALUE SPACES.
012300     04 ARCHIVO                  PIC X(08) VALUE SPACES.
012400     04 ACCION                   PIC X(10) VALUE SPACES.
012500     04 LLAVE                    PIC X(32) VALUE SPACES.
012550     04 FILLER                   PIC X(08) VALUE SPACES.
012600******************************************************************
012700*              S W I T C H E S   Y   B A N D E R A S
012800******************************************************************
013100 01  WKS-SW-FIN-GRUPO            PIC X(01) VALUE "N".
013200     88 FIN-GRUPO-LOGICO                    VALUE "S".
013300 01  WKS-SW-REGISTRO-VALIDO      PIC X(01) VALUE "S".
013400     88 REGISTRO-ES-VALIDO                  VALUE "S".
013500     88 REGISTRO-ES-INVALIDO                VALUE "N".
013600 01  WKS-SW-GRUPO-SELECCION      PIC X(01) VALUE "N".
013700     88 WKS-GRUPO-ES-SELECCIONADO           VALUE "S".
013800     88 WKS-GRUPO-NO-SELECCIONADO           VALUE "N".
013900 01  WKS-UPSI-TRAZA-ACTIVA       PIC X(01) VALUE "N".
014000 01  WKS-UPSI-TRAZA-INACTIVA     PIC X(01) VALUE "S".
014100******************************************************************
014200*              C O N T A D O R E S   Y   S U B I N D I C E S
014300******************************************************************
014700 01  WKS-TOT-ASATZ               PIC 9(05) COMP VALUE ZERO.
014800 01  WKS-TOT-CSATZ               PIC 9(07) COMP VALUE ZERO.
014900 01  WKS-TOT-ESATZ               PIC 9(05) COMP VALUE ZERO.
015000 01  WKS-TOT-RECHAZADOS          PIC 9(07) COMP VALUE ZERO.
015100 01  WKS-TOT-GRUPOS-LOGICOS      PIC 9(05) COMP VALUE ZERO.
015200 01  WKS-NUM-GRUPO-ACTUAL        PIC 9(05) COMP VALUE ZERO.
015300 01  WKS-LONGITUD-LOGICA         PIC 9(04) COMP VALUE ZERO.
015400 01  WKS-LONGITUD-FISICA         PIC 9(04) COMP VALUE ZERO.
015500 01  WKS-LONGITUD-RESTANTE       PIC 9(04) COMP VALUE ZERO.
015600 01  WKS-TOL-RESTO               PIC 9(01) COMP VALUE ZERO.
015700*    ACUMULADORES DEL GRUPO LOGICO EN CURSO (E04/E06/E07/E08,    CL*10
015800*    ANCHO COMPLETO PARA DETECTAR DESBORDE, VER 0610)
015900 01  WKS-GR-CONTADOR-C-ACTUAL    PIC 9(07) COMP VALUE ZERO.
016000 01  WKS-GR-SUMA-CUENTAS-ACTUAL  PIC 9(17) COMP VALUE ZERO.
016100 01  WKS-GR-SUMA-BANCOS-ACTUAL   PIC 9(17) COMP VALUE ZERO.
016200 01  WKS-GR-SUMA-IMPORTES-ACTUAL PIC 9(13) COMP VALUE ZERO.
016300*    VALORES DE BENEFICIARIO DEL C-SATZ EN CURSO. EL LAYOUT
016400*    INTERNO DEL C-SATZ NO SE DECODIFICA EN ESTE PAQUETE; ESTOS
016500*    CAMPOS QUEDAN EN CERO HASTA QUE EXISTA UN DECODIFICADOR
016600*    DE C-SATZ (VER TLCSREG). LA LOGICA DE ACUMULACION SI QUEDA
016700*    COMPLETA Y OPERANTE PARA CUANDO ESE DECODIFICADOR EXISTA.
016800 01  WKS-CSATZ-BLZ-BEN            PIC 9(17) COMP VALUE ZERO.
016900 01  WKS-CSATZ-CTA-BEN            PIC 9(17) COMP VALUE ZERO.
017000 01  WKS-CSATZ-IMPORTE-CT         PIC 9(13) COMP VALUE ZERO.
017100 01  WKS-MASCARA                  PIC Z,ZZZ,ZZ9 VALUE ZEROES.
017200******************************************************************
017300*              T A R J E T A   D E   C O N T R O L  (SYSIN)
017400******************************************************************
017500 01  WKS-TARJETA-CONTROL.
017600     04 TC-SELECCION              PIC 9(02) VALUE ZEROES.
017700     04 TC-REESCRIBIR             PIC X(01) VALUE "N".
017800        88 TC-SI-REESCRIBE                   VALUE "S".
017900     04 TC-TOLERANCIA             PIC 9(01) VALUE ZERO.
018000     04 FILLER                    PIC X(76) VALUE SPACES.
018100*    VISTA CRUDA DE LA TARJETA PARA DESPLIEGUE DE DIAGNOSTICO    CL*09
018200 01  WKS-TARJETA-CONTROL-R REDEFINES WKS-TARJETA-CONTROL.
018300     04 WKS-TC-CRUDA              PIC X(80).
018400******************************************************************
018500*              M A S C A R A   D E   T O L E R A N C I A
018600******************************************************************
018700 01  WKS-TOLERANCIA-BITS.
018800     04 WKS-TOL-UMLAUT            PIC 9(01) VALUE ZERO.
018900        88 TOL-CONVIERTE-UMLAUT              VALUE 1.
019000     04 WKS-TOL-CERO-A-ESPACIO    PIC 9(01) VALUE ZERO.
019100        88 TOL-CONVIERTE-CERO-A-ESPACIO       VALUE 1.
019200     04 WKS-TOL-MONEDA            PIC 9(01) VALUE ZERO.
019300        88 TOL-PERMITE-MONEDA-ERRONEA         VALUE 1.
019400******************************************************************
019500*         A R E A   D E   T R A B A J O   D E L   R E G I S T R O
019600*         F I S I C O   ( A R M A D O   B Y T E   A   B Y T E )
019700******************************************************************
019800 01  WKS-REGISTRO-FISICO          PIC X(728) VALUE SPACES.
019900*    VISTA DE LOS PRIMEROS 5 BYTES PARA CLASIFICAR EL REGISTRO
020000*    SIN NECESIDAD DE PASARLO A UNA COPIA TIPADA (A01/A02,       CL*09
020100*    E01/E02 O C01/C02 SEGUN CORRESPONDA).
020200 01  WKS-REGISTRO-FISICO-R REDEFINES WKS-REGISTRO-FISICO.
020300     04 WKS-RF-LONGITUD           PIC X(04).
020400     04 WKS-RF-TIPO               PIC X(01).
020500     04 FILLER                    PIC X(723).
020600*    AREAS TIPADAS DE TRABAJO PARA A-SATZ / E-SATZ / C-SATZ
020700     COPY TLASREG.
020800     COPY TLESREG.
020900     COPY TLCSREG.
021000*    CAMPOS ESCALARES PARA VALIDAR FECHA DE EJECUCION (A11B)
021100 01  WKS-FEJE-DIA-N                PIC 9(02) VALUE ZERO.
021120 01  WKS-FEJE-MES-N                PIC 9(02) VALUE ZERO.
021140 01  WKS-FEJE-ANIO-N               PIC 9(04) VALUE ZERO.
021160 01  WKS-FEJE-DIA-MAX-N            PIC 9(02) VALUE ZERO.
021180*    TABLA DE FIN DE MES PARA VALIDAR CALENDARIO (DIA <= TOPE     CL*11
021200*    DEL MES); FEBRERO SE AMPLIA A 29 EN ANIO BISIESTO ABAJO.     CL*11
021220 01  WKS-TABLA-DIAS-MES.
021240     04 FILLER                    PIC X(24)
021260              VALUE "312831303130313130313031".
021280 01  WKS-TABLA-DIAS-MES-R REDEFINES WKS-TABLA-DIAS-MES.
021300     04 WKS-DIA-FIN-MES            PIC 99 OCCURS 12 TIMES.
021320*    BANDERA Y RESTOS DE DIVISION PARA LA REGLA DE ANIO BISIESTO  CL*11
021340*    (DIVISIBLE ENTRE 4, SALVO SIGLO NO DIVISIBLE ENTRE 400).     CL*11
021360 01  WKS-SW-ANIO-BISIESTO          PIC X(01) VALUE "N".
021380     88 ANIO-ES-BISIESTO                     VALUE "S".
021400 01  WKS-RESTO-4                   PIC 9(04) COMP VALUE ZERO.
021420 01  WKS-RESTO-100                 PIC 9(04) COMP VALUE ZERO.
021440 01  WKS-RESTO-400                 PIC 9(04) COMP VALUE ZERO.
021460*    INSTANTANEAS DEL GRUPO SELECCIONADO, PARA ESTADISTICAS
021480 01  WKS-SEL-ASATZ                 PIC X(128) VALUE SPACES.
021500 01  WKS-SEL-ESATZ                 PIC X(128) VALUE SPACES.
021600*    VISTA RAPIDA DE LA FECHA DE CREACION DEL GRUPO SELECCIONADO CL*09
021700 01  WKS-SEL-ASATZ-R REDEFINES WKS-SEL-ASATZ.
021800     04 FILLER                     PIC X(50).
021900     04 WKS-SELA-CREACION          PIC X(06).
022000     04 FILLER                     PIC X(72).
022100 
022200 PROCEDURE DIVISION.
022300******************************************************************
022400*         S E C C I O N   P R I N C I P A L
022500******************************************************************
022600 0100-MAIN SECTION.
022700     PERFORM 0110-LEER-TARJETA-CONTROL
022800        THRU 0110-LEER-TARJETA-CONTROL-E
022900     PERFORM 0120-APERTURA-ARCHIVOS
023000        THRU 0120-APERTURA-ARCHIVOS-E
023100     PERFORM 0200-LEER-Y-CLASIFICAR-ARCHIVO
023200        THRU 0200-LEER-Y-CLASIFICAR-ARCHIVO-E
023300        UNTIL FIN-DTAUSIN-ARCHIVO
023400     PERFORM 0270-SELECCIONAR-ARCHIVO-LOGICO
023500        THRU 0270-SELECCIONAR-ARCHIVO-LOGICO-E
023600     PERFORM 0800-ESTADISTICAS
023700        THRU 0800-ESTADISTICAS-E
023800     PERFORM 0850-CIERRE-ARCHIVOS
023900        THRU 0850-CIERRE-ARCHIVOS-E
024000     STOP RUN.
024100 0100-MAIN-E. EXIT.
024200 
024300*--------> LECTURA DE TARJETA DE CONTROL Y MASCARA DE TOLERANCIA
024400 0110-LEER-TARJETA-CONTROL SECTION.
024500     ACCEPT WKS-TARJETA-CONTROL FROM SYSIN
024600     IF TC-SELECCION = ZERO
024700*       SIN SELECCION EXPLICITA, EL PRIMER GRUPO ES EL          CL*06
024800*       SELECCIONADO POR DEFECTO (VER BATCH FLOW PASO 3)        CL*06
024900        MOVE 1 TO TC-SELECCION
025000     END-IF
025100     MOVE TC-TOLERANCIA TO WKS-TOL-RESTO
025200     IF WKS-TOL-RESTO >= 4
025300        SET TOL-PERMITE-MONEDA-ERRONEA TO TRUE
025400        SUBTRACT 4 FROM WKS-TOL-RESTO
025500     END-IF
025600     IF WKS-TOL-RESTO >= 2
025700        SET TOL-CONVIERTE-CERO-A-ESPACIO TO TRUE
025800        SET TOL-CONVIERTE-UMLAUT        TO TRUE
025900        SUBTRACT 2 FROM WKS-TOL-RESTO
026000     END-IF
026100     IF WKS-TOL-RESTO >= 1
026200        SET TOL-CONVIERTE-UMLAUT TO TRUE
026300     END-IF.
026400 0110-LEER-TARJETA-CONTROL-E. EXIT.
026500 
026600*--------> APERTURA DE ARCHIVOS. DTAUSOT SOLO SE ABRE CUANDO     CL*07
026700*          LA TARJETA DE CONTROL PIDE REESCRITURA.               CL*07
026800 0120-APERTURA-ARCHIVOS SECTION.
026900     MOVE "TLDTA101" TO PROGRAMA
027000     OPEN INPUT DTAUSIN
027100     IF FS-DTAUSIN NOT = 0
027200        MOVE "OPEN"     TO ACCION
027300        MOVE SPACES     TO LLAVE
027400        MOVE "DTAUSIN"  TO ARCHIVO
027500        MOVE FS-DTAUSIN  TO WKS-FS-ACTUAL
027600        MOVE FSE-DTAUSIN TO WKS-FSE-ACTUAL
027700        PERFORM 0950-ERROR-FATAL-ARCHIVO
027800           THRU 0950-ERROR-FATAL-ARCHIVO-E
027900        GO TO 0120-APERTURA-ARCHIVOS-E
028000     END-IF
028100     IF TC-SI-REESCRIBE
028200        OPEN OUTPUT DTAUSOT
028300        IF FS-DTAUSOT NOT = 0
028400           MOVE "OPEN"     TO ACCION
028500           MOVE SPACES     TO LLAVE
028600           MOVE "DTAUSOT"  TO ARCHIVO
028700           MOVE FS-DTAUSOT  TO WKS-FS-ACTUAL
028800           MOVE FSE-DTAUSOT TO WKS-FSE-ACTUAL
028900           PERFORM 0950-ERROR-FATAL-ARCHIVO
029000              THRU 0950-ERROR-FATAL-ARCHIVO-E
029100        END-IF
029200     END-IF.
029300 0120-APERTURA-ARCHIVOS-E. EXIT.
029400 
029500******************************************************************
029600*         C I C L O   P R I N C I P A L   D E   L E C T U R A
029700******************************************************************
029800 0200-LEER-Y-CLASIFICAR-ARCHIVO SECTION.
029900     PERFORM 0210-LEER-LONGITUD-CRUDA
030000        THRU 0210-LEER-LONGITUD-CRUDA-E
030100     IF NOT FIN-DTAUSIN-ARCHIVO
030200        PERFORM 0220-DETERMINAR-LONGITUD-FISICA
030300           THRU 0220-DETERMINAR-LONGITUD-FISICA-E
030400        PERFORM 0230-ARMAR-REGISTRO-FISICO
030500           THRU 0230-ARMAR-REGISTRO-FISICO-E
030600        IF NOT FIN-DTAUSIN-ARCHIVO
030700           ADD 1 TO WKS-TOT-REGISTROS-LEIDOS
030800           PERFORM 0240-ABRIR-GRUPO-LOGICO
030900              THRU 0240-ABRIR-GRUPO-LOGICO-E
031000           PERFORM 0250-LEER-TRANSACCIONES-Y-TRAILER
031100              THRU 0250-LEER-TRANSACCIONES-Y-TRAILER-E
031200              UNTIL FIN-GRUPO-LOGICO OR FIN-DTAUSIN-ARCHIVO
031300           PERFORM 0260-CERRAR-GRUPO-LOGICO
031400              THRU 0260-CERRAR-GRUPO-LOGICO-E
031500        END-IF
031600     END-IF.
031700 0200-LEER-Y-CLASIFICAR-ARCHIVO-E. EXIT.
031800 
031900*--------> LEE LOS 4 BYTES DEL CAMPO DE LONGITUD (SATZLAENGE).
032000*          UNA LECTURA CORTA (MENOS DE 4 BYTES) ES FIN DE
032100*          ARCHIVO NORMAL, NO ES UN ERROR (VER BATCH FLOW 1).
032200 0210-LEER-LONGITUD-CRUDA SECTION.
032300     READ DTAUSIN
032400          AT END SET FIN-DTAUSIN-ARCHIVO TO TRUE
032500                  GO TO 0210-LEER-LONGITUD-CRUDA-E
032600     END-READ
032700     MOVE DTAUS-BYTE-ENTRADA TO WKS-REGISTRO-FISICO(1:1)
032800     READ DTAUSIN
032900          AT END SET FIN-DTAUSIN-ARCHIVO TO TRUE
033000                  GO TO 0210-LEER-LONGITUD-CRUDA-E
033100     END-READ
033200     MOVE DTAUS-BYTE-ENTRADA TO WKS-REGISTRO-FISICO(2:1)
033300     READ DTAUSIN
033400          AT END SET FIN-DTAUSIN-ARCHIVO TO TRUE
033500                  GO TO 0210-LEER-LONGITUD-CRUDA-E
033600     END-READ
033700     MOVE DTAUS-BYTE-ENTRADA TO WKS-REGISTRO-FISICO(3:1)
033800     READ DTAUSIN
033900          AT END SET FIN-DTAUSIN-ARCHIVO TO TRUE
034000                  GO TO 0210-LEER-LONGITUD-CRUDA-E
034100     END-READ
034200     MOVE DTAUS-BYTE-ENTRADA TO WKS-REGISTRO-FISICO(4:1)
034300     IF WKS-RF-LONGITUD IS NOT NUMERIC
034400*       LONGITUD NO NUMERICA A MITAD DE ARCHIVO: ES ERROR
034500*       (EL CASO TOLERADO DE LECTURA CORTA YA SE RESOLVIO
034600*       ARRIBA CON LOS AT END).
034700        PERFORM 0905-RECHAZAR-LONGITUD
034800           THRU 0905-RECHAZAR-LONGITUD-E
034900        SET FIN-DTAUSIN-ARCHIVO TO TRUE
035000     ELSE
035100        MOVE WKS-RF-LONGITUD TO WKS-LONGITUD-LOGICA
035200     END-IF.
035300 0210-LEER-LONGITUD-CRUDA-E. EXIT.
035400 
035500*--------> TABLA DE LONGITUDES FISICAS (BATCH FLOW 1, "RECORD
035600*          FRAMING"). ESTA TABLA ES LA REGLA MAS IMPORTANTE DE
035700*          TODO EL PROGRAMA: DE ELLA DEPENDE TODA LECTURA
035800*          POSTERIOR DEL ARCHIVO.
035900 0220-DETERMINAR-LONGITUD-FISICA SECTION.
036000     EVALUATE TRUE
036100        WHEN WKS-LONGITUD-LOGICA = 128
036200             MOVE 128 TO WKS-LONGITUD-FISICA
036300        WHEN WKS-LONGITUD-LOGICA >= 187 AND
036400             WKS-LONGITUD-LOGICA <= 245
036500             MOVE 256 TO WKS-LONGITUD-FISICA
036600        WHEN WKS-LONGITUD-LOGICA >= 274 AND
036700             WKS-LONGITUD-LOGICA <= 361
036800             MOVE 384 TO WKS-LONGITUD-FISICA
036900        WHEN WKS-LONGITUD-LOGICA >= 390 AND
037000             WKS-LONGITUD-LOGICA <= 477
037100             MOVE 512 TO WKS-LONGITUD-FISICA
037200        WHEN WKS-LONGITUD-LOGICA >= 506 AND
037300             WKS-LONGITUD-LOGICA <= 593
037400             MOVE 640 TO WKS-LONGITUD-FISICA
037500        WHEN WKS-LONGITUD-LOGICA >= 622
037600             MOVE 728 TO WKS-LONGITUD-FISICA
037700        WHEN OTHER
037800             PERFORM 0905-RECHAZAR-LONGITUD
037900                THRU 0905-RECHAZAR-LONGITUD-E
038000             SET FIN-DTAUSIN-ARCHIVO TO TRUE
038100     END-EVALUATE.
038200 0220-DETERMINAR-LONGITUD-FISICA-E. EXIT.
038300 
038400*--------> COMPLETA EL REGISTRO FISICO LEYENDO EL RESTO DE SUS
038500*          BYTES (YA SE LEYERON LOS PRIMEROS 4 EN 0210).
038600 0230-ARMAR-REGISTRO-FISICO SECTION.
038700     IF NOT FIN-DTAUSIN-ARCHIVO
038800        PERFORM 0231-LEER-UN-BYTE-RESTO
038900           THRU 0231-LEER-UN-BYTE-RESTO-E
039000           VARYING WKS-SUBI FROM 5 BY 1
039100           UNTIL WKS-SUBI > WKS-LONGITUD-FISICA
039200              OR FIN-DTAUSIN-ARCHIVO
039300     END-IF.
039400 0230-ARMAR-REGISTRO-FISICO-E. EXIT.
039500 
039600 0231-LEER-UN-BYTE-RESTO SECTION.
039700     READ DTAUSIN
039800          AT END SET FIN-DTAUSIN-ARCHIVO TO TRUE
039900                  GO TO 0231-LEER-UN-BYTE-RESTO-E
040000     END-READ
040100     MOVE DTAUS-BYTE-ENTRADA
040200       TO WKS-REGISTRO-FISICO(WKS-SUBI:1).
040300 0231-LEER-UN-BYTE-RESTO-E. EXIT.
040400 
040500*--------> PRIMER REGISTRO FISICO DE UN GRUPO NUEVO: SIEMPRE
040600*          ES EL A-SATZ DE CABECERA (BATCH FLOW 1 PASO B).
040700 0240-ABRIR-GRUPO-LOGICO SECTION.
040800     ADD 1 TO WKS-TOT-GRUPOS-LOGICOS
040900     MOVE WKS-TOT-GRUPOS-LOGICOS TO WKS-NUM-GRUPO-ACTUAL
041000     MOVE "N" TO WKS-SW-FIN-GRUPO
041100     MOVE ZERO TO WKS-GR-CONTADOR-C-ACTUAL
041200                  WKS-GR-SUMA-CUENTAS-ACTUAL
041300                  WKS-GR-SUMA-BANCOS-ACTUAL
041400                  WKS-GR-SUMA-IMPORTES-ACTUAL
041500     SET WKS-GRUPO-NO-SELECCIONADO TO TRUE
041600     PERFORM 0300-DECODIFICAR-ASATZ
041700        THRU 0300-DECODIFICAR-ASATZ-E
041800     IF REGISTRO-ES-VALIDO
041900        ADD 1 TO WKS-TOT-ASATZ
042000        IF WKS-NUM-GRUPO-ACTUAL = TC-SELECCION
042100           SET WKS-GRUPO-ES-SELECCIONADO TO TRUE
042200           MOVE TLAS-REGISTRO TO WKS-SEL-ASATZ
042300           IF TC-SI-REESCRIBE
042400              PERFORM 0399-SERIALIZAR-ASATZ
042500                 THRU 0399-SERIALIZAR-ASATZ-E
042600              MOVE TLAS-REGISTRO TO WKS-REGISTRO-FISICO(1:128)
042700              MOVE 128 TO WKS-LONGITUD-FISICA
042800              PERFORM 0701-ESCRIBIR-REGISTRO-FISICO
042900                 THRU 0701-ESCRIBIR-REGISTRO-FISICO-E
043000           END-IF
043100        END-IF
043200     ELSE
043300        PERFORM 0900-RECHAZAR-REGISTRO
043400           THRU 0900-RECHAZAR-REGISTRO-E
043500     END-IF.
043600 0240-ABRIR-GRUPO-LOGICO-E. EXIT.
043700 
043800*--------> LEE TRANSACCIONES (C-SATZ) HASTA ENCONTRAR EL
043900*          TRAILER (BATCH FLOW 1 PASO C). NO SE VALIDA QUE EL
044000*          REGISTRO NO-"C" SEA REALMENTE "E" AQUI; ESA
044100*          VALIDACION OCURRE AL DECODIFICAR EL E-SATZ.
044200 0250-LEER-TRANSACCIONES-Y-TRAILER SECTION.
044300     PERFORM 0210-LEER-LONGITUD-CRUDA
044400        THRU 0210-LEER-LONGITUD-CRUDA-E
044500     IF FIN-DTAUSIN-ARCHIVO
044600        GO TO 0250-LEER-TRANSACCIONES-Y-TRAILER-E
044700     END-IF
044800     PERFORM 0220-DETERMINAR-LONGITUD-FISICA
044900        THRU 0220-DETERMINAR-LONGITUD-FISICA-E
045000     IF FIN-DTAUSIN-ARCHIVO
045100        GO TO 0250-LEER-TRANSACCIONES-Y-TRAILER-E
045200     END-IF
045300     PERFORM 0230-ARMAR-REGISTRO-FISICO
045400        THRU 0230-ARMAR-REGISTRO-FISICO-E
045500     IF FIN-DTAUSIN-ARCHIVO
045600        GO TO 0250-LEER-TRANSACCIONES-Y-TRAILER-E
045700     END-IF
045800     ADD 1 TO WKS-TOT-REGISTROS-LEIDOS
045900     IF WKS-RF-TIPO = "C"
046000        PERFORM 0600-CLASIFICAR-CSATZ
046100           THRU 0600-CLASIFICAR-CSATZ-E
046200     ELSE
046300        PERFORM 0500-DECODIFICAR-ESATZ
046400           THRU 0500-DECODIFICAR-ESATZ-E
046500        SET FIN-GRUPO-LOGICO TO TRUE
046600     END-IF.
046700 0250-LEER-TRANSACCIONES-Y-TRAILER-E. EXIT.
046800 
046900*--------> CIERRA EL GRUPO LOGICO EN CURSO.
047000 0260-CERRAR-GRUPO-LOGICO SECTION.
047100     MOVE "N" TO WKS-SW-FIN-GRUPO
047200     SET WKS-GRUPO-NO-SELECCIONADO TO TRUE.
047300 0260-CERRAR-GRUPO-LOGICO-E. EXIT.
047400 
047500*--------> VALIDA LA SELECCION DE ARCHIVO LOGICO (1 A N),       CL*06
047600*          RANGO DE 1 HASTA LA CANTIDAD DE GRUPOS ENCONTRADOS.  CL*06
047700 0270-SELECCIONAR-ARCHIVO-LOGICO SECTION.
047800     IF TC-SELECCION < 1 OR TC-SELECCION > WKS-TOT-GRUPOS-LOGICOS
047900        DISPLAY "================================================"
048000                UPON CONSOLE
048100        DISPLAY "  UNGUELTIGE LOGISCHE DATEI (ARCHIVO LOGICO "
048200                "INVALIDO)                   " UPON CONSOLE
048300        DISPLAY "  SOLICITADO: " TC-SELECCION
048400                "   ENCONTRADOS: " WKS-TOT-GRUPOS-LOGICOS
048500                UPON CONSOLE
048600        DISPLAY "================================================"
048700                UPON CONSOLE
048800        MOVE 91 TO RETURN-CODE
048900     END-IF.
049000 0270-SELECCIONAR-ARCHIVO-LOGICO-E. EXIT.
049100 
049200******************************************************************
049300*         D E C O D I F I C A C I O N   D E L   A - S A T Z
049400******************************************************************
049500 0300-DECODIFICAR-ASATZ SECTION.
049600     MOVE WKS-REGISTRO-FISICO(1:128) TO TLAS-REGISTRO
049700     SET REGISTRO-ES-VALIDO TO TRUE
049800     PERFORM 0310-VALIDAR-CARACTERES-ASATZ
049900        THRU 0310-VALIDAR-CARACTERES-ASATZ-E
050000     IF REGISTRO-ES-VALIDO
050100        PERFORM 0320-VALIDAR-LONGITUD-LITERAL-A
050200           THRU 0320-VALIDAR-LONGITUD-LITERAL-A-E
050300     END-IF
050400     IF REGISTRO-ES-VALIDO
050500        PERFORM 0330-VALIDAR-TIPO-LITERAL-A
050600           THRU 0330-VALIDAR-TIPO-LITERAL-A-E
050700     END-IF
050800     IF REGISTRO-ES-VALIDO
050900        PERFORM 0340-VALIDAR-GUTSCHRIFT-LASTSCHRIFT
051000           THRU 0340-VALIDAR-GUTSCHRIFT-LASTSCHRIFT-E
051100     END-IF
051200     IF REGISTRO-ES-VALIDO
051300        PERFORM 0350-VALIDAR-BLZ-RECEPTOR
051400           THRU 0350-VALIDAR-BLZ-RECEPTOR-E
051500     END-IF
051600     IF REGISTRO-ES-VALIDO
051700*       FELD5 ES TOLERANTE: NUNCA RECHAZA EL REGISTRO.
051800        PERFORM 0355-VALIDAR-FELD5-TOLERANTE
051900           THRU 0355-VALIDAR-FELD5-TOLERANTE-E
052000     END-IF
052100     IF REGISTRO-ES-VALIDO
052200        PERFORM 0360-NORMALIZAR-NOMBRE-CLIENTE
052300           THRU 0360-NORMALIZAR-NOMBRE-CLIENTE-E
052400     END-IF
052500     IF REGISTRO-ES-VALIDO
052600        PERFORM 0370-VALIDAR-KONTONUMMER
052700           THRU 0370-VALIDAR-KONTONUMMER-E
052800     END-IF
052900     IF REGISTRO-ES-VALIDO
053000*       NOTA: LA REGLA DEL ESTANDAR DTAUS DE QUE A11B NO SEA
053100*       ANTERIOR A A07 NI POSTERIOR EN MAS DE 15 DIAS ESTA
053200*       DOCUMENTADA EN LA FUENTE ORIGINAL PERO NUNCA SE
053300*       IMPLEMENTO; SE MANTIENE SIN VALIDAR A PROPOSITO PARA
053400*       PRESERVAR EL COMPORTAMIENTO ORIGINAL.
053500        PERFORM 0380-VALIDAR-FECHA-EJECUCION
053600           THRU 0380-VALIDAR-FECHA-EJECUCION-E
053700     END-IF
053800     IF REGISTRO-ES-VALIDO
053900        PERFORM 0390-VALIDAR-MONEDA
054000           THRU 0390-VALIDAR-MONEDA-E
054100     END-IF.
054200 0300-DECODIFICAR-ASATZ-E. EXIT.
054300 
054400 0310-VALIDAR-CARACTERES-ASATZ SECTION.
054500     IF TLAS-REGISTRO NOT TLDT-CLASE-IMPRIMIBLE
054600        DISPLAY "==> REGISTRO A-SATZ CON CARACTERES INVALIDOS"
054700                UPON CONSOLE
054800        SET REGISTRO-ES-INVALIDO TO TRUE
054900     END-IF.
055000 0310-VALIDAR-CARACTERES-ASATZ-E. EXIT.
055100 
055200 0320-VALIDAR-LONGITUD-LITERAL-A SECTION.
055300     IF TLAS-SATZLAENGE NOT = 0128
055400        DISPLAY "==> SATZLAENGENFELD FEHLERHAFT (A01)"
055500                UPON CONSOLE
055600        SET REGISTRO-ES-INVALIDO TO TRUE
055700     END-IF.
055800 0320-VALIDAR-LONGITUD-LITERAL-A-E. EXIT.
055900 
056000 0330-VALIDAR-TIPO-LITERAL-A SECTION.
056100     IF TLAS-SATZART NOT = "A"
056200        DISPLAY "==> SATZART FEHLERHAFT (A02), SE ESPERABA 'A'"
056300                UPON CONSOLE
056400        SET REGISTRO-ES-INVALIDO TO TRUE
056500     END-IF.
056600 0330-VALIDAR-TIPO-LITERAL-A-E. EXIT.
056700 
056800 0340-VALIDAR-GUTSCHRIFT-LASTSCHRIFT SECTION.
056900     IF TLAS-GUT-LAST NOT = "GK" AND NOT = "LK"
057000                      AND NOT = "GB" AND NOT = "LB"
057100        DISPLAY "==> GUTSCHRIFT/LASTSCHRIFT INVALIDO (A03): "
057200                TLAS-GUT-LAST UPON CONSOLE
057300        SET REGISTRO-ES-INVALIDO TO TRUE
057400     END-IF.
057500 0340-VALIDAR-GUTSCHRIFT-LASTSCHRIFT-E. EXIT.
057600 
057700 0350-VALIDAR-BLZ-RECEPTOR SECTION.
057800     IF TLAS-BLZ-RECEPTOR IS NOT NUMERIC
057900        DISPLAY "==> BANKLEITZAHL INVALIDA (A04): "
058000                TLAS-BLZ-RECEPTOR UPON CONSOLE
058100        SET REGISTRO-ES-INVALIDO TO TRUE
058200     END-IF.
058300 0350-VALIDAR-BLZ-RECEPTOR-E. EXIT.
058400 
058500 0355-VALIDAR-FELD5-TOLERANTE SECTION.
058600     IF TLAS-FELD5 IS NOT NUMERIC
058700        MOVE ZERO TO TLAS-FELD5
058800     END-IF.
058900 0355-VALIDAR-FELD5-TOLERANTE-E. EXIT.
059000 
059100*--------> "MAKE VALID" APROXIMADO: QUITA BYTES NO IMPRIMIBLES
059200*          Y VUELVE A VALIDAR (LA RUTINA ORIGINAL DE LA CLASE
059300*          BASE SATZ NO FORMA PARTE DE ESTE PAQUETE).
059400 0360-NORMALIZAR-NOMBRE-CLIENTE SECTION.
059500     INSPECT TLAS-NOMBRE-CLIENTE REPLACING ALL X"00" BY SPACE
059600     IF TLAS-NOMBRE-CLIENTE NOT TLDT-CLASE-IMPRIMIBLE
059700        DISPLAY "==> KUNDENNAME INVALIDO TRAS NORMALIZAR (A06)"
059800                UPON CONSOLE
059900        SET REGISTRO-ES-INVALIDO TO TRUE
060000     END-IF.
060100 0360-NORMALIZAR-NOMBRE-CLIENTE-E. EXIT.
060200 
060300 0370-VALIDAR-KONTONUMMER SECTION.
060400     IF TLAS-CUENTA IS NOT NUMERIC
060500        DISPLAY "==> KONTONUMMER INVALIDA (A09): " TLAS-CUENTA
060600                UPON CONSOLE
060700        SET REGISTRO-ES-INVALIDO TO TRUE
060800     END-IF.
060900 0370-VALIDAR-KONTONUMMER-E. EXIT.
061000 
061100*--------> 8 ESPACIOS = NO INDICADA, SE ACEPTA SIN MAS. CASO    CL*04
061200*          CONTRARIO DEBE SER FECHA CALENDARIO DDMMAAAA VALIDA.CL*04
061300 0380-VALIDAR-FECHA-EJECUCION SECTION.
061305     IF TLAS-FECHA-EJECUCION NOT = SPACES
061310        IF TLAS-FEJE-DIA IS NOT NUMERIC
061315           OR TLAS-FEJE-MES IS NOT NUMERIC
061320           OR TLAS-FEJE-ANIO IS NOT NUMERIC
061325           DISPLAY "==> AUSFUEHRUNGSDATUM FEHLERHAFT (A11B)"
061330                   UPON CONSOLE
061335           SET REGISTRO-ES-INVALIDO TO TRUE
061340        ELSE
061345           MOVE TLAS-FEJE-DIA  TO WKS-FEJE-DIA-N
061350           MOVE TLAS-FEJE-MES  TO WKS-FEJE-MES-N
061355           MOVE TLAS-FEJE-ANIO TO WKS-FEJE-ANIO-N
061360           IF WKS-FEJE-MES-N < 1 OR WKS-FEJE-MES-N > 12
061365              DISPLAY "==> AUSFUEHRUNGSDATUM FEHLERHAFT (A11B)"
061370                      UPON CONSOLE
061375              SET REGISTRO-ES-INVALIDO TO TRUE
061380           ELSE
061385              PERFORM 0385-VALIDAR-DIA-CALENDARIO
061390                 THRU 0385-VALIDAR-DIA-CALENDARIO-E
061395           END-IF
061400        END-IF
061405     END-IF.
061410 0380-VALIDAR-FECHA-EJECUCION-E. EXIT.
061415
061420*--------> VALIDA EL DIA CONTRA EL TOPE DEL MES (TABLA DE FIN DE  CL*11
061425*          MES, ADAPTADA DE LA RUTINA DE MORAS); FEBRERO SE       CL*11
061430*          AMPLIA A 29 CUANDO EL ANIO ES BISIESTO (DIVISIBLE      CL*11
061435*          ENTRE 4, SALVO SIGLO NO DIVISIBLE ENTRE 400).          CL*11
061440 0385-VALIDAR-DIA-CALENDARIO SECTION.
061445     MOVE WKS-DIA-FIN-MES (WKS-FEJE-MES-N) TO WKS-FEJE-DIA-MAX-N
061450     SET ANIO-ES-BISIESTO TO FALSE
061455     DIVIDE WKS-FEJE-ANIO-N BY 4 GIVING WKS-I
061460            REMAINDER WKS-RESTO-4
061465     IF WKS-RESTO-4 = ZERO
061470        DIVIDE WKS-FEJE-ANIO-N BY 100 GIVING WKS-I
061475               REMAINDER WKS-RESTO-100
061480        IF WKS-RESTO-100 NOT = ZERO
061485           SET ANIO-ES-BISIESTO TO TRUE
061490        ELSE
061495           DIVIDE WKS-FEJE-ANIO-N BY 400 GIVING WKS-I
061500                  REMAINDER WKS-RESTO-400
061505           IF WKS-RESTO-400 = ZERO
061510              SET ANIO-ES-BISIESTO TO TRUE
061515           END-IF
061520        END-IF
061525     END-IF
061530     IF WKS-FEJE-MES-N = 2 AND ANIO-ES-BISIESTO
061535        MOVE 29 TO WKS-FEJE-DIA-MAX-N
061540     END-IF
061545     IF WKS-FEJE-DIA-N < 1 OR WKS-FEJE-DIA-N > WKS-FEJE-DIA-MAX-N
061550        DISPLAY "==> AUSFUEHRUNGSDATUM FEHLERHAFT (A11B)"
061555                UPON CONSOLE
061560        SET REGISTRO-ES-INVALIDO TO TRUE
061565     END-IF.
061570 0385-VALIDAR-DIA-CALENDARIO-E. EXIT.
063300 
063400 0390-VALIDAR-MONEDA SECTION.
063500     IF TLAS-MONEDA NOT = "1"
063600        IF TOL-PERMITE-MONEDA-ERRONEA
063700           DISPLAY "==> WAEHRUNGSKENNZEICHEN TOLERADO (A12): "
063800                   TLAS-MONEDA UPON CONSOLE
063900        ELSE
064000           DISPLAY "==> WAEHRUNGSKENNZEICHEN FEHLERHAFT (A12): "
064100                   TLAS-MONEDA UPON CONSOLE
064200           SET REGISTRO-ES-INVALIDO TO TRUE
064300        END-IF
064400     END-IF.
064500 0390-VALIDAR-MONEDA-E. EXIT.
064600 
064700*--------> REGRABA EL A-SATZ EN FORMATO FIJO, IDENTICO AL
064800*          ORIGINAL (PASO REDONDO, NO HAY RECALCULO DE CAMPOS).
064900 0399-SERIALIZAR-ASATZ SECTION.
065000     MOVE 0128 TO TLAS-SATZLAENGE
065100     MOVE "A"  TO TLAS-SATZART.
065200 0399-SERIALIZAR-ASATZ-E. EXIT.
065300 
065400******************************************************************
065500*         D E C O D I F I C A C I O N   D E L   E - S A T Z
065600******************************************************************
065700 0500-DECODIFICAR-ESATZ SECTION.
065800     MOVE WKS-REGISTRO-FISICO(1:128) TO TLES-REGISTRO
065900     SET REGISTRO-ES-VALIDO TO TRUE
066000     PERFORM 0510-VALIDAR-CARACTERES-ESATZ
066100        THRU 0510-VALIDAR-CARACTERES-ESATZ-E
066200     IF REGISTRO-ES-VALIDO
066300        PERFORM 0520-VALIDAR-LONGITUD-LITERAL-E
066400           THRU 0520-VALIDAR-LONGITUD-LITERAL-E-E
066500     END-IF
066600     IF REGISTRO-ES-VALIDO
066700        PERFORM 0530-VALIDAR-TIPO-LITERAL-E
066800           THRU 0530-VALIDAR-TIPO-LITERAL-E-E
066900     END-IF
067000     IF REGISTRO-ES-VALIDO
067100        PERFORM 0540-VALIDAR-CONTADOR-CSATZ
067200           THRU 0540-VALIDAR-CONTADOR-CSATZ-E
067300     END-IF
067400     IF REGISTRO-ES-VALIDO
067500        PERFORM 0550-VALIDAR-SUMA-CUENTAS
067600           THRU 0550-VALIDAR-SUMA-CUENTAS-E
067700     END-IF
067800     IF REGISTRO-ES-VALIDO
067900        PERFORM 0560-VALIDAR-SUMA-BANCOS
068000           THRU 0560-VALIDAR-SUMA-BANCOS-E
068100     END-IF
068200     IF REGISTRO-ES-VALIDO
068300        PERFORM 0570-VALIDAR-SUMA-IMPORTES
068400           THRU 0570-VALIDAR-SUMA-IMPORTES-E
068500     END-IF
068600     IF REGISTRO-ES-VALIDO
068700        ADD 1 TO WKS-TOT-ESATZ
068800*       VERIFICACION DIAGNOSTICA DE TOTALES (NO RECHAZA,        CL*08
068900*       SOLO INFORMA DISCREPANCIAS, VER 0580).                  CL*08
069000        PERFORM 0580-VERIFICAR-TOTALES-CONTROL
069100           THRU 0580-VERIFICAR-TOTALES-CONTROL-E
069200        IF WKS-GRUPO-ES-SELECCIONADO
069300           MOVE TLES-REGISTRO TO WKS-SEL-ESATZ
069400           IF TC-SI-REESCRIBE
069500              PERFORM 0590-SERIALIZAR-ESATZ
069600                 THRU 0590-SERIALIZAR-ESATZ-E
069700              MOVE TLES-REGISTRO TO WKS-REGISTRO-FISICO(1:128)
069800              MOVE 128 TO WKS-LONGITUD-FISICA
069900              PERFORM 0701-ESCRIBIR-REGISTRO-FISICO
070000                 THRU 0701-ESCRIBIR-REGISTRO-FISICO-E
070100           END-IF
070200        END-IF
070300     ELSE
070400        PERFORM 0900-RECHAZAR-REGISTRO
070500           THRU 0900-RECHAZAR-REGISTRO-E
070600     END-IF.
070700 0500-DECODIFICAR-ESATZ-E. EXIT.
070800 
070900 0510-VALIDAR-CARACTERES-ESATZ SECTION.
071000     IF TLES-REGISTRO NOT TLDT-CLASE-IMPRIMIBLE
071100        DISPLAY "==> REGISTRO E-SATZ CON CARACTERES INVALIDOS"
071200                UPON CONSOLE
071300        SET REGISTRO-ES-INVALIDO TO TRUE
071400     END-IF.
071500 0510-VALIDAR-CARACTERES-ESATZ-E. EXIT.
071600 
071700 0520-VALIDAR-LONGITUD-LITERAL-E SECTION.
071800     IF TLES-SATZLAENGE NOT = 0128
071900        DISPLAY "==> SATZLAENGENFELD FEHLERHAFT (E01)"
072000                UPON CONSOLE
072100        SET REGISTRO-ES-INVALIDO TO TRUE
072200     END-IF.
072300 0520-VALIDAR-LONGITUD-LITERAL-E-E. EXIT.
072400 
072500 0530-VALIDAR-TIPO-LITERAL-E SECTION.
072600     IF TLES-SATZART NOT = "E"
072700        DISPLAY "==> SATZART FEHLERHAFT (E02), SE ESPERABA 'E'"
072800                UPON CONSOLE
072900        SET REGISTRO-ES-INVALIDO TO TRUE
073000     END-IF.
073100 0530-VALIDAR-TIPO-LITERAL-E-E. EXIT.
073200 
073300 0540-VALIDAR-CONTADOR-CSATZ SECTION.
073400     IF TLES-CONTADOR-CSATZ IS NOT NUMERIC
073500        DISPLAY "==> ANZAHL C-SAETZE FEHLERHAFT (E04): "
073600                TLES-CONTADOR-CSATZ UPON CONSOLE
073700        SET REGISTRO-ES-INVALIDO TO TRUE
073800     END-IF.
073900 0540-VALIDAR-CONTADOR-CSATZ-E. EXIT.
074000 
074100 0550-VALIDAR-SUMA-CUENTAS SECTION.
074200     IF TLES-SUMA-CUENTAS IS NOT NUMERIC
074300        DISPLAY "==> SUMME KONTONUMMERN FEHLERHAFT (E06): "
074400                TLES-SUMA-CUENTAS UPON CONSOLE
074500        SET REGISTRO-ES-INVALIDO TO TRUE
074600     END-IF.
074700 0550-VALIDAR-SUMA-CUENTAS-E. EXIT.
074800 
074900 0560-VALIDAR-SUMA-BANCOS SECTION.
075000     IF TLES-SUMA-BANCOS IS NOT NUMERIC
075100        DISPLAY "==> SUMME BANKLEITZAHLEN FEHLERHAFT (E07): "
075200                TLES-SUMA-BANCOS UPON CONSOLE
075300        SET REGISTRO-ES-INVALIDO TO TRUE
075400     END-IF.
075500 0560-VALIDAR-SUMA-BANCOS-E. EXIT.
075600 
075700 0570-VALIDAR-SUMA-IMPORTES SECTION.
075800     IF TLES-SUMA-IMPORTES IS NOT NUMERIC
075900        DISPLAY "==> SUMME BETRAEGE FEHLERHAFT (E08): "
076000                TLES-SUMA-IMPORTES UPON CONSOLE
076100        SET REGISTRO-ES-INVALIDO TO TRUE
076200     END-IF.
076300 0570-VALIDAR-SUMA-IMPORTES-E. EXIT.
076400 
076500*--------> COMPARA LAS SUMAS ACUMULADAS AL LEER LOS C-SATZ DEL
076600*          GRUPO CONTRA LO DECODIFICADO DEL E-SATZ. ESTO ES
076700*          UNA VERIFICACION DIAGNOSTICA (SOLO INFORMA), YA QUE
076800*          EL C-SATZ SE TRATA COMO OPACO EN ESTE PAQUETE Y LOS
076900*          VALORES DE BENEFICIARIO PERMANECEN EN CERO.
077000 0580-VERIFICAR-TOTALES-CONTROL SECTION.
077100     IF WKS-GR-CONTADOR-C-ACTUAL NOT = TLES-CONTADOR-CSATZ
077200        DISPLAY "==> AVISO: CONTADOR DE C-SAETZE NO CUADRA "
077300                "(LEIDOS: " WKS-GR-CONTADOR-C-ACTUAL
077400                " E-SATZ: " TLES-CONTADOR-CSATZ ")"
077500                UPON CONSOLE
077600     END-IF.
077700 0580-VERIFICAR-TOTALES-CONTROL-E. EXIT.
077800 
077900*--------> REGRABA EL E-SATZ. E05 SIEMPRE SE ESCRIBE EN CERO
078000*          (COMPORTAMIENTO ORIGINAL, NO ES UN DEFECTO).
078100 0590-SERIALIZAR-ESATZ SECTION.
078200     MOVE 0128  TO TLES-SATZLAENGE
078300     MOVE "E"   TO TLES-SATZART
078400     MOVE ZERO  TO TLES-SUMA-DM-LEGADO.
078500 0590-SERIALIZAR-ESATZ-E. EXIT.
078600 
078700******************************************************************
078800*         C - S A T Z   ( O P A C O )   Y   A C U M U L A C I O N
078900******************************************************************
079000 0600-CLASIFICAR-CSATZ SECTION.
079005     MOVE WKS-REGISTRO-FISICO TO TLCS-REGISTRO
079010*    SE CONFIRMA LA CLASIFICACION POR EL PROPIO C-SATZ (C02 /     CL*11
079015*    88-NIVEL TLCS-ES-TRANSACCION) Y SE CRUZA SU LONGITUD (C01)   CL*11
079020*    CONTRA LA YA DETERMINADA EN 0220, EN VEZ DE CONFIAR SOLO     CL*11
079025*    EN EL BYTE DE TIPO DEL REGISTRO FISICO CRUDO.                CL*11
079030     IF TLCS-ES-TRANSACCION AND TLCS-SATZLAENGE = WKS-RF-LONGITUD
079035        ADD 1 TO WKS-TOT-CSATZ
079040        ADD 1 TO WKS-GR-CONTADOR-C-ACTUAL
079045        PERFORM 0610-ACUMULAR-TOTALES-CSATZ
079050           THRU 0610-ACUMULAR-TOTALES-CSATZ-E
079055        IF WKS-GRUPO-ES-SELECCIONADO AND TC-SI-REESCRIBE
079060           PERFORM 0701-ESCRIBIR-REGISTRO-FISICO
079065              THRU 0701-ESCRIBIR-REGISTRO-FISICO-E
079070        END-IF
079075     ELSE
079080        PERFORM 0900-RECHAZAR-REGISTRO
079085           THRU 0900-RECHAZAR-REGISTRO-E
079090     END-IF.
080000 0600-CLASIFICAR-CSATZ-E. EXIT.
080100 
080200*--------> SUMA ADITIVA SIMPLE, SIN REDONDEO (BUSINESS RULE     CL*05
080300*          "ACCUMULATION"). EL ON SIZE ERROR DETECTA DESBORDE   CL*05
080400*          MAS ALLA DEL ANCHO MAXIMO DEL ESTANDAR DTAUS.        CL*05
080500 0610-ACUMULAR-TOTALES-CSATZ SECTION.
080600     ADD WKS-CSATZ-BLZ-BEN TO WKS-GR-SUMA-BANCOS-ACTUAL
080700         ON SIZE ERROR
080800            PERFORM 0915-RECHAZAR-DESBORDE
080900               THRU 0915-RECHAZAR-DESBORDE-E
081000     END-ADD
081100     ADD WKS-CSATZ-CTA-BEN TO WKS-GR-SUMA-CUENTAS-ACTUAL
081200         ON SIZE ERROR
081300            PERFORM 0915-RECHAZAR-DESBORDE
081400               THRU 0915-RECHAZAR-DESBORDE-E
081500     END-ADD
081600     ADD WKS-CSATZ-IMPORTE-CT TO WKS-GR-SUMA-IMPORTES-ACTUAL
081700         ON SIZE ERROR
081800            PERFORM 0915-RECHAZAR-DESBORDE
081900               THRU 0915-RECHAZAR-DESBORDE-E
082000     END-ADD.
082100 0610-ACUMULAR-TOTALES-CSATZ-E. EXIT.
082200 
082300******************************************************************
082400*         E S C R I T U R A   ( P A S O   R E D O N D O )
082500******************************************************************
082600 0701-ESCRIBIR-REGISTRO-FISICO SECTION.
082700     IF TC-SI-REESCRIBE
082800        PERFORM 0702-ESCRIBIR-UN-BYTE
082900           THRU 0702-ESCRIBIR-UN-BYTE-E
083000           VARYING WKS-SUBI FROM 1 BY 1
083100           UNTIL WKS-SUBI > WKS-LONGITUD-FISICA
083200     END-IF.
083300 0701-ESCRIBIR-REGISTRO-FISICO-E. EXIT.
083400 
083500 0702-ESCRIBIR-UN-BYTE SECTION.
083600     MOVE WKS-REGISTRO-FISICO(WKS-SUBI:1) TO DTAUS-BYTE-SALIDA
083700     WRITE DTAUS-BYTE-SALIDA
083800     IF FS-DTAUSOT NOT = 0
083900        MOVE "WRITE"    TO ACCION
084000        MOVE SPACES     TO LLAVE
084100        MOVE "DTAUSOT"  TO ARCHIVO
084200        MOVE FS-DTAUSOT  TO WKS-FS-ACTUAL
084300        MOVE FSE-DTAUSOT TO WKS-FSE-ACTUAL
084400        PERFORM 0950-ERROR-FATAL-ARCHIVO
084500           THRU 0950-ERROR-FATAL-ARCHIVO-E
084600     END-IF.
084700 0702-ESCRIBIR-UN-BYTE-E. EXIT.
084800 
084900******************************************************************
085000*         E S T A D I S T I C A S   Y   C I E R R E
085100******************************************************************
085200 0800-ESTADISTICAS SECTION.
085300     DISPLAY "******************************************"
085400             UPON CONSOLE
085500     MOVE WKS-TOT-REGISTROS-LEIDOS TO WKS-MASCARA
085600     DISPLAY "REGISTROS FISICOS LEIDOS:    " WKS-MASCARA
085700             UPON CONSOLE
085800     MOVE WKS-TOT-GRUPOS-LOGICOS TO WKS-MASCARA
085900     DISPLAY "GRUPOS LOGICOS ENCONTRADOS:  " WKS-MASCARA
086000             UPON CONSOLE
086100     MOVE WKS-TOT-ASATZ TO WKS-MASCARA
086200     DISPLAY "A-SATZ DECODIFICADOS:        " WKS-MASCARA
086300             UPON CONSOLE
086400     MOVE WKS-TOT-CSATZ TO WKS-MASCARA
086500     DISPLAY "C-SATZ CLASIFICADOS:         " WKS-MASCARA
086600             UPON CONSOLE
086700     MOVE WKS-TOT-ESATZ TO WKS-MASCARA
086800     DISPLAY "E-SATZ DECODIFICADOS:        " WKS-MASCARA
086900             UPON CONSOLE
087000     MOVE WKS-TOT-RECHAZADOS TO WKS-MASCARA
087100     DISPLAY "REGISTROS RECHAZADOS:        " WKS-MASCARA
087200             UPON CONSOLE
087300     MOVE TC-SELECCION TO WKS-MASCARA
087400     DISPLAY "ARCHIVO LOGICO SELECCIONADO: " WKS-MASCARA
087500             UPON CONSOLE
087600     DISPLAY "FECHA DE CREACION DEL GRUPO SELECCIONADO: "
087700             WKS-SELA-CREACION UPON CONSOLE
087800     DISPLAY "******************************************"
087900             UPON CONSOLE.
088000 0800-ESTADISTICAS-E. EXIT.
088100 
088200 0850-CIERRE-ARCHIVOS SECTION.
088300     CLOSE DTAUSIN
088400     IF TC-SI-REESCRIBE
088500        CLOSE DTAUSOT
088600     END-IF.
088700 0850-CIERRE-ARCHIVOS-E. EXIT.
088800 
088900******************************************************************
089000*         R E C H A Z O S
089100******************************************************************
089200 0900-RECHAZAR-REGISTRO SECTION.
089300     ADD 1 TO WKS-TOT-RECHAZADOS.
089400 0900-RECHAZAR-REGISTRO-E. EXIT.
089500 
089600 0905-RECHAZAR-LONGITUD SECTION.
089700     DISPLAY "================================================"
089800             UPON CONSOLE
089900     DISPLAY "  SATZLAENGE FEHLERHAFT (LONGITUD INVALIDA): "
090000             WKS-RF-LONGITUD UPON CONSOLE
090100     DISPLAY "================================================"
090200             UPON CONSOLE
090300     ADD 1 TO WKS-TOT-RECHAZADOS.
090400 0905-RECHAZAR-LONGITUD-E. EXIT.
090500 
090600 0915-RECHAZAR-DESBORDE SECTION.
090700     DISPLAY "================================================"
090800             UPON CONSOLE
090900     DISPLAY "  DESBORDE EN SUMA DE CONTROL DEL GRUPO LOGICO "
091000             WKS-NUM-GRUPO-ACTUAL UPON CONSOLE
091100     DISPLAY "================================================"
091200             UPON CONSOLE
091300     ADD 1 TO WKS-TOT-RECHAZADOS.
091400 0915-RECHAZAR-DESBORDE-E. EXIT.
091500 
091600*--------> ERROR FATAL DE ARCHIVO (APERTURA O ESCRITURA). SIGUE
091700*          EL PATRON DE CIERRES1: DISPLAY CON BORDE, CALL A LA
091800*          RUTINA COMUN DE FILE STATUS Y STOP RUN.
091900 0950-ERROR-FATAL-ARCHIVO SECTION.
092000     CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
092100                            WKS-FS-ACTUAL, WKS-FSE-ACTUAL
092200     DISPLAY "================================================"
092300             UPON CONSOLE
092400     DISPLAY "  >>> ERROR FATAL SOBRE ARCHIVO " ARCHIVO " <<<"
092500             UPON CONSOLE
092600     DISPLAY "  >>> VERIFICAR DETALLE EN SPOOL <<<"
092700             UPON CONSOLE
092800     DISPLAY "================================================"
092900             UPON CONSOLE
093000     CLOSE DTAUSIN
093100     IF TC-SI-REESCRIBE
093200        CLOSE DTAUSOT
093300     END-IF
093400     MOVE 91 TO RETURN-CODE
093500     STOP RUN.
093600 0950-ERROR-FATAL-ARCHIVO-E. EXIT.
