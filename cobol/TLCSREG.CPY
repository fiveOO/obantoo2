000100******************************************************************
000200*    MIEMBRO      : TLCSREG                                     *
000300*    DESCRIPCION  : LAYOUT OPACO DEL REGISTRO C-SATZ (DETALLE   *
000400*                  DE TRANSACCION DTAUS). EL LAYOUT INTERNO     *
000500*                  DEL C-SATZ NO FORMA PARTE DE ESTE PAQUETE -  *
000600*                  UNICAMENTE SE CLASIFICA POR TIPO DE REGISTRO *
000700*                  Y SE TRANSPORTA COMO BLOQUE DE BYTES.        *
000800*    LONGITUD     : VARIABLE (256/384/512/640/728), VER TABLA   *
000900*                  DE LONGITUDES EN TLDTA101 PARRAFO 0220.      *
001000*    USO          : COPY TLCSREG.  (AREA DE TRABAJO TLDTA101)   *
001100******************************************************************
001200*    HISTORIAL DE CAMBIOS                                       *
001300*    12/01/2024 PEDR TICKET 231190 VERSION INICIAL                CL*01
001350*    10/08/2026 CAFL TICKET 231980 0600-CLASIFICAR-CSATZ AHORA    CL*02
001370*               LEE C01/C02 DE ESTE MIEMBRO PARA CONFIRMAR LA     CL*02
001390*               CLASIFICACION, EN VEZ DE DEJARLOS SIN REFERENCIAR.CL*02
001400******************************************************************
001500 01  TLCS-REGISTRO.
001600*    C01 - SATZLAENGE (LONGITUD DE REGISTRO DEL C-SATZ)
001700     05  TLCS-SATZLAENGE             PIC X(04).
001800*    C02 - SATZART (TIPO DE REGISTRO, CONSTANTE 'C')
001900     05  TLCS-SATZART                PIC X(01).
002000         88  TLCS-ES-TRANSACCION         VALUE 'C'.
002100*    RESTO DEL C-SATZ: NO SE DECODIFICA EN ESTE PAQUETE (EL
002200*    DETALLE DE BENEFICIARIO/IMPORTE QUEDA FUERA DE ALCANCE).
002300     05  FILLER                      PIC X(723).
