000100******************************************************************
000200*    MIEMBRO      : TLASREG                                     *
000300*    DESCRIPCION  : LAYOUT DEL REGISTRO A-SATZ (CABECERA DE     *
000400*                  ARCHIVO DTAUS - INTERCAMBIO BANCARIO ALEMAN) *
000500*    LONGITUD     : 128 POSICIONES FIJAS                        *
000600*    USO          : COPY TLASREG.  (FD DTAUSIN / DTAUSOT Y      *
000700*                  AREA DE TRABAJO DE TLDTA101)                 *
000800******************************************************************
000900*    HISTORIAL DE CAMBIOS                                       *
001000*    15/03/1991 PEDR TICKET 104902 VERSION INICIAL                CL*01   
001100*    30/11/1998 LURR TICKET 119940 CONTINGENCIA ANIO 2000.        CL*02   
001200*               SE AMPLIA A11B A 4 DIGITOS DE ANIO PARA           CL*02   
001300*               EVITAR AMBIGUEDAD DE SIGLO EN FECHA DE            CL*02   
001400*               EJECUCION.                                        CL*02   
001500*    03/06/2024 PEDR TICKET 231190 AGREGA REDEFINES               CL*03   
001600*               DE FECHAS PARA VALIDACIONES DE CIERRE             CL*03   
001700******************************************************************
001800 01  TLAS-REGISTRO.
001900*    A01 - SATZLAENGE (LONGITUD DE REGISTRO, CONSTANTE '0128')
002000     05  TLAS-SATZLAENGE             PIC 9(04).
002100*    A02 - SATZART (TIPO DE REGISTRO, CONSTANTE 'A')
002200     05  TLAS-SATZART                PIC X(01).
002300*    A03 - GUTSCHRIFT/LASTSCHRIFT (GK/LK/GB/LB)
002400     05  TLAS-GUT-LAST               PIC X(02).
002500*    A04 - BANKLEITZAHL DEL BANCO RECEPTOR DEL ARCHIVO
002600     05  TLAS-BLZ-RECEPTOR           PIC 9(08).
002700*    A05 - FELD5, BLZ DEL BANCO ORIGINANTE, TOLERANTE
002800     05  TLAS-FELD5                  PIC 9(08).
002900*    A06 - KUNDENNAME, NOMBRE DEL ORDENANTE DEL ARCHIVO
003000     05  TLAS-NOMBRE-CLIENTE         PIC X(27).
003100*    A07 - DATEIERSTELLUNGSDATUM, FECHA DE CREACION DDMMAA
003200     05  TLAS-FECHA-CREACION         PIC 9(06).
003300*    A08 - RESERVA (4 BLANCOS, NO SE DECODIFICA)
003400     05  FILLER                      PIC X(04).
003500*    A09 - KONTONUMMER, CUENTA DE LIQUIDACION DEL ORDENANTE
003600     05  TLAS-CUENTA                 PIC 9(10).
003700*    A10 - REFERENZ, REFERENCIA DEL REMITENTE (OPCIONAL)
003800     05  TLAS-REFERENCIA             PIC X(10).
003900*    A11A - RESERVA (15 BLANCOS)
004000     05  FILLER                      PIC X(15).
004100*    A11B - AUSFUEHRUNGSDATUM, FECHA DE EJECUCION DDMMAAAA
004200*           U 8 BLANCOS CUANDO NO SE INDICA (AMPLIADO A 4
004300*           DIGITOS DE ANIO EN CONTINGENCIA Y2K, VER CL*02)
004400     05  TLAS-FECHA-EJECUCION        PIC X(08).
004500*    A11C - RESERVA (24 BLANCOS)
004600     05  FILLER                      PIC X(24).
004700*    A12 - WAEHRUNGSKENNZEICHEN, INDICADOR DE MONEDA ('1')
004800     05  TLAS-MONEDA                 PIC X(01).
004900*
005000*    DESCOMPONE LA FECHA DE CREACION (A07) EN DIA/MES/ANIO        CL*03
005100     05  TLAS-FECHA-CREACION-R REDEFINES
005200         TLAS-FECHA-CREACION.
005300         10  TLAS-FCRE-DIA           PIC 9(02).
005400         10  TLAS-FCRE-MES           PIC 9(02).
005500         10  TLAS-FCRE-ANIO          PIC 9(02).
005600*
005700*    DESCOMPONE LA FECHA DE EJECUCION (A11B) PARA VALIDAR         CL*03
005800*    QUE SEA FECHA CALENDARIO VALIDA CUANDO NO VIENE EN BLANCO.
005900     05  TLAS-FECHA-EJECUCION-R REDEFINES
006000         TLAS-FECHA-EJECUCION.
006100         10  TLAS-FEJE-DIA           PIC X(02).
006200         10  TLAS-FEJE-MES           PIC X(02).
006300         10  TLAS-FEJE-ANIO          PIC X(04).
